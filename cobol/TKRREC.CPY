000100*****************************************************************
000200*                                                                *
000300*    COPYBOOK.....: TKRREC                                      *
000400*    DESCRIPTION..: TICKER MASTER RECORD - ONE DAILY OHLCV BAR  *
000500*                    FOR A SINGLE INSTRUMENT, KEPT IN ASCENDING *
000600*                    DATE-TIME SEQUENCE ON THE TKRMSTR FILE.    *
000700*    SYSTEM.......: TICKER STRATEGY BATCH SUITE                *
000800*    APPLICATION..: INVENTURE GROWTH AND SECURITIES - MKT RSCH  *
000900*                                                                *
001000*-----------------------------------------------------------------
001100* MAINTENANCE LOG                                                *
001200*   87-11-03  RPP  TKT-0001  ORIGINAL COPYBOOK                   *
001250*   88-06-09  RPP  TKT-0033  ADDED TKR-CREATED-AT - AUDIT ASKED  *
001260*                            FOR A STORE-TIME STAMP ON EVERY ROW *
001300*   91-02-19  RPP  TKT-0118  WIDENED VOLUME, 9(15) NOW         *
001400*                            COUNTS WERE OVERFLOWING 9(09)     *
001450*   93-07-21  RPP  TKT-0193  PRICES MADE SIGNED (S9(06)V9(04))  *
001460*                            TO CARRY A NEGATIVE ADJUSTED CLOSE *
001500*   98-10-06  DMJ  TKT-0344  Y2K - DATE-TIME BROKEN OUT TO A    *
001600*                            4-DIGIT YEAR, SEE THE -BRK GROUPS  *
001650*   00-02-14  DMJ  TKT-0344  Y2K FOLLOW-UP - TKR-CREATED-AT      *
001660*                            GIVEN THE SAME -BRK TREATMENT       *
001700*-----------------------------------------------------------------
001800*
001900 01  TKR-MASTER-RECORD.
002000*        SEQUENCE NUMBER, ASSIGNED BY TKRAPND AT STORE TIME
002100     05  TKR-ID                      PIC 9(09).
002200*        TRADING TIMESTAMP, YYYY-MM-DD HH:MM:SS
002300     05  TKR-DATE-TIME               PIC X(19).
002400     05  TKR-DATE-TIME-BRK REDEFINES TKR-DATE-TIME.
002500         10  TKR-DT-YEAR             PIC 9(04).
002600         10  FILLER                  PIC X(01).
002700         10  TKR-DT-MONTH            PIC 9(02).
002800         10  FILLER                  PIC X(01).
002900         10  TKR-DT-DAY              PIC 9(02).
003000         10  FILLER                  PIC X(01).
003100         10  TKR-DT-HOUR             PIC 9(02).
003200         10  FILLER                  PIC X(01).
003300         10  TKR-DT-MINUTE           PIC 9(02).
003400         10  FILLER                  PIC X(01).
003500         10  TKR-DT-SECOND           PIC 9(02).
003600*        OPEN/HIGH/LOW/CLOSE, 6 INTEGER + 4 DECIMAL DIGITS
003700     05  TKR-OPEN-PRICE              PIC S9(06)V9(04).
003800     05  TKR-HIGH-PRICE              PIC S9(06)V9(04).
003900     05  TKR-LOW-PRICE               PIC S9(06)V9(04).
004000     05  TKR-CLOSE-PRICE             PIC S9(06)V9(04).
004100*        SHARES TRADED FOR THE SESSION
004200     05  TKR-VOLUME                  PIC 9(15).
004300*        STORE-TIME STAMP, SAME FORMAT AS TKR-DATE-TIME
004400     05  TKR-CREATED-AT              PIC X(19).
004500     05  TKR-CREATED-AT-BRK REDEFINES TKR-CREATED-AT.
004600         10  TKR-CA-YEAR             PIC 9(04).
004700         10  FILLER                  PIC X(01).
004800         10  TKR-CA-MONTH            PIC 9(02).
004900         10  FILLER                  PIC X(01).
005000         10  TKR-CA-DAY              PIC 9(02).
005100         10  FILLER                  PIC X(01).
005200         10  TKR-CA-HOUR             PIC 9(02).
005300         10  FILLER                  PIC X(01).
005400         10  TKR-CA-MINUTE           PIC 9(02).
005500         10  FILLER                  PIC X(01).
005600         10  TKR-CA-SECOND           PIC 9(02).
005700*        PAD TO A 104-BYTE FIXED RECORD, SAME AS THE REST OF THE
005800*        SHOP'S MASTER FILES
005900     05  FILLER                      PIC X(02).
006000*

000100*****************************************************************
000200*                                                                *
000300*    PROGRAM......: TKRCNT                                     *
000400*    SYSTEM.......: TICKER STRATEGY BATCH SUITE                *
000500*    APPLICATION..: INVENTURE GROWTH AND SECURITIES             *
000600*    PURPOSE......: COUNTS THE TICKER RECORDS CURRENTLY ON      *
000700*                    THE MASTER FILE (TKRMSTR) AND DISPLAYS     *
000800*                    THE TOTAL - A STAND-ALONE UTILITY STEP,    *
000900*                    NOT PART OF THE SIGNAL/PERFORMANCE CHAIN.  *
001000*    TECTONICS....: COBC                                         *
001100*                                                                *
001200*-----------------------------------------------------------------
001300* MAINTENANCE LOG                                                *
001400*   87-11-10  RPP  TKT-0004  ORIGINAL PROGRAM                    *
001410*   89-02-27  RPP  TKT-0059  WS-COUNT-EDIT WIDENED TO 9(09)      *
001420*                            DIGITS, TKRMSTR WAS NEARING 999,999 *
001430*   93-05-11  RPP  TKT-0188  REMOVED THE PAGE-EJECT BEFORE THE   *
001440*                            COUNT LINE - OPERATORS RAN THIS ON  *
001450*                            A SCREEN, NOT A PRINTER, BY THEN    *
001500*   98-11-02  DMJ  TKT-0345  Y2K - DROPPED 2-DIGIT RUN YEAR *
001600*                            FROM THE STARTUP DISPLAY LINE  *
001610*   03-08-19  KLH  TKT-0461  NO FUNCTIONAL CHANGE - RELINKED     *
001620*                            AFTER THE COMPILER UPGRADE          *
001700*-----------------------------------------------------------------
001800*
001900 IDENTIFICATION DIVISION.
002000*
002100 PROGRAM-ID.     TKRCNT.
002200 AUTHOR.         R PRAJAPATI.
002300 INSTALLATION.   INVENTURE GROWTH AND SECURITIES.
002400 DATE-WRITTEN.   10 NOV 1987.
002500 DATE-COMPILED.
002600 SECURITY.       COMPANY CONFIDENTIAL.
002700*
002800 ENVIRONMENT DIVISION.
002900*
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-370.
003200 OBJECT-COMPUTER. IBM-370.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS TKR-NUMERIC-CLASS IS '0' THRU '9'
003600     UPSI-0 ON STATUS IS TKR-DEBUG-SWITCH-ON.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000*
004100     SELECT TKR-MASTER-FILE ASSIGN TO TKRMSTR
004200         ORGANIZATION IS SEQUENTIAL
004300         FILE STATUS IS WS-MASTER-STATUS.
004400*
004500 DATA DIVISION.
004600*
004700 FILE SECTION.
004800*
004900 FD  TKR-MASTER-FILE
005000     RECORD CONTAINS 104 CHARACTERS
005100     RECORDING MODE IS F.
005200     COPY TKRREC.
005300 01  TKR-MASTER-TEXT REDEFINES TKR-MASTER-RECORD.
005400     05  TKR-MASTER-CHARS            PIC X(104).
005500*
005600 WORKING-STORAGE SECTION.
005700*
005800 01  SWITCHES.
005900     05  WS-MASTER-SWITCH             PIC X(01) VALUE 'N'.
006000         88  MASTER-EOF                   VALUE 'Y'.
006010     05  FILLER                       PIC X(01).
006100*
006200 01  WS-FILE-STATUSES.
006300     05  WS-MASTER-STATUS             PIC X(02) VALUE SPACES.
006310     05  FILLER                       PIC X(01).
006400*
006500 01  WS-COUNTERS                      COMP.
006600     05  WS-RECORD-COUNT              PIC 9(09) VALUE ZERO.
006610     05  FILLER                       PIC X(01) DISPLAY.
006700*
006800 01  WS-COUNT-EDIT                    PIC ZZZ,ZZZ,ZZ9.
006900*
006950*    STANDALONE DIAGNOSTIC COUNTER - EVERY READ ISSUED AGAINST
006960*    TKRMSTR, INCLUDING THE FINAL ONE THAT HITS END-OF-FILE.
006970 77  WS-READ-ATTEMPTS                 PIC 9(09) COMP VALUE ZERO.
006980*
007000 PROCEDURE DIVISION.
007100*
007200 000-COUNT-TICKER-RECORDS.
007300*
007400     DISPLAY '**************************************************'.
007500     DISPLAY 'TKRCNT STARTED'.
007600*
007700     OPEN INPUT TKR-MASTER-FILE.
007800     PERFORM 100-READ-MASTER-RECORD THRU 100-READ-MASTER-RECORD-EXIT
007900         UNTIL MASTER-EOF.
008000     CLOSE TKR-MASTER-FILE.
008100*
008200     MOVE WS-RECORD-COUNT TO WS-COUNT-EDIT.
008300     DISPLAY 'TKRMSTR RECORD COUNT......: ' WS-COUNT-EDIT.
008350     DISPLAY 'TKRMSTR READ ATTEMPTS.....: ' WS-READ-ATTEMPTS.
008400     DISPLAY 'TKRCNT ENDED NORMALLY'.
008500     DISPLAY '**************************************************'.
008600*
008700     STOP RUN.
008800*
008900 100-READ-MASTER-RECORD.
009000*
009050     ADD 1 TO WS-READ-ATTEMPTS.
009100     READ TKR-MASTER-FILE
009200         AT END
009210             SET MASTER-EOF TO TRUE
009220             GO TO 100-READ-MASTER-RECORD-EXIT
009230     END-READ.
009400     ADD 1 TO WS-RECORD-COUNT.
009450 100-READ-MASTER-RECORD-EXIT.
009470     EXIT.
009600*

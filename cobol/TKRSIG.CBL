000100*****************************************************************
000200*                                                                *
000300*    PROGRAM......: TKRSIG                                     *
000400*    SYSTEM.......: TICKER STRATEGY BATCH SUITE                *
000500*    APPLICATION..: INVENTURE GROWTH AND SECURITIES             *
000600*    PURPOSE......: READS THE TICKER MASTER FILE (TKRMSTR) IN   *
000700*                    DATE ORDER, ROLLS A SHORT AND A LONG        *
000800*                    MOVING AVERAGE OF THE CLOSE PRICE, AND      *
000900*                    WRITES ONE SIGNAL RECORD PER TICKER         *
001000*                    RECORD TO TKRSIGF - BUY/SELL/HOLD.          *
001100*    JOB STREAM...: STEP 2 OF THE STRATEGY RUN, BEHIND TKRAPND   *
001200*                    AND AHEAD OF TKRPERF.                       *
001300*    TECTONICS....: COBC                                         *
001400*                                                                *
001500*-----------------------------------------------------------------
001600* MAINTENANCE LOG                                                *
001700*   88-04-22  RPP  TKT-0038  ORIGINAL PROGRAM                    *
001750*   89-03-08  RPP  TKT-0057  SHORT WINDOW CHANGED FROM A 7-DAY   *
001760*                            TO A 5-DAY AVERAGE, PER RESEARCH    *
001800*   90-09-14  RPP  TKT-0101  WINDOW SIZES MOVED TO WORKING       *
001900*                            STORAGE CONSTANTS, WERE LITERALS    *
002000*                            SCATTERED THROUGH THE PROCEDURE     *
002050*   93-11-29  RPP  TKT-0199  FIXED THE CROSSOVER TEST AT THE     *
002060*                            FIRST LONG-MA ROW - IT WAS SKIPPING *
002070*                            A SIGNAL IT SHOULD HAVE FIRED        *
002100*   99-01-11  DMJ  TKT-0351  Y2K - MATCHES THE WIDER DATE-TIME   *
002200*                            FIELD IN TKRREC/TKRSREC             *
002250*   01-06-04  KLH  TKT-0409  NO FUNCTIONAL CHANGE - RECOMPILED   *
002260*                            UNDER THE NEW JOB SCHEDULER         *
002300*-----------------------------------------------------------------
002400*
002500 IDENTIFICATION DIVISION.
002600*
002700 PROGRAM-ID.     TKRSIG.
002800 AUTHOR.         R PRAJAPATI.
002900 INSTALLATION.   INVENTURE GROWTH AND SECURITIES.
003000 DATE-WRITTEN.   22 APR 1988.
003100 DATE-COMPILED.
003200 SECURITY.       COMPANY CONFIDENTIAL.
003300*
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-370.
003800 OBJECT-COMPUTER. IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS TKR-NUMERIC-CLASS IS '0' THRU '9'
004200     UPSI-0 ON STATUS IS TKR-DEBUG-SWITCH-ON.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*
004700     SELECT TKR-MASTER-FILE ASSIGN TO TKRMSTR
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS WS-MASTER-STATUS.
005000*
005100     SELECT TKR-SIGNAL-FILE ASSIGN TO TKRSIGF
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS WS-SIGNAL-STATUS.
005400*
005500 DATA DIVISION.
005600*
005700 FILE SECTION.
005800*
005900 FD  TKR-MASTER-FILE
006000     RECORD CONTAINS 104 CHARACTERS
006100     RECORDING MODE IS F.
006200     COPY TKRREC.
006300*
006400 FD  TKR-SIGNAL-FILE
006500     RECORD CONTAINS 80 CHARACTERS
006600     RECORDING MODE IS F.
006700     COPY TKRSREC.
006800 01  TKR-SIGNAL-TEXT REDEFINES TKR-SIGNAL-RECORD.
006900     05  TKR-SIGNAL-CHARS            PIC X(80).
007000*
007100 WORKING-STORAGE SECTION.
007200*
007300 01  SWITCHES.
007400     05  WS-MASTER-SWITCH             PIC X(01) VALUE 'N'.
007500         88  MASTER-EOF                   VALUE 'Y'.
007600     05  WS-EMPTY-RUN-SWITCH          PIC X(01) VALUE 'N'.
007700         88  EMPTY-SIGNAL-RUN             VALUE 'Y'.
007720     05  WS-LIMIT-SWITCH              PIC X(01) VALUE 'N'.
007730         88  LIMIT-REACHED                VALUE 'Y'.
007750     05  FILLER                       PIC X(01).
007800*
007900 01  WS-FILE-STATUSES.
008000     05  WS-MASTER-STATUS             PIC X(02) VALUE SPACES.
008100     05  WS-SIGNAL-STATUS             PIC X(02) VALUE SPACES.
008150     05  FILLER                       PIC X(01).
008200*
008300 01  WS-WINDOW-SIZES                  COMP.
008400     05  WS-SHORT-WINDOW              PIC 9(02) VALUE 05.
008500     05  WS-LONG-WINDOW               PIC 9(02) VALUE 20.
008550     05  FILLER                       PIC X(01) DISPLAY.
008600*
008700 01  WS-COUNTERS                      COMP.
008800     05  WS-MASTER-RECORD-COUNT       PIC 9(09) VALUE ZERO.
008900     05  WS-RECORD-INDEX              PIC 9(09) VALUE ZERO.
009000     05  WS-SHORT-COUNT               PIC 9(02) VALUE ZERO.
009100     05  WS-LONG-COUNT                PIC 9(02) VALUE ZERO.
009200     05  WS-SHORT-PTR                 PIC 9(02) VALUE ZERO.
009300     05  WS-LONG-PTR                  PIC 9(02) VALUE ZERO.
009400     05  WS-SIGNALS-WRITTEN           PIC 9(09) VALUE ZERO.
009450     05  FILLER                       PIC X(01) DISPLAY.
009500*
009600*    ROLLING-SUM BUFFERS - CIRCULAR, SUBSCRIPTED BY THE PTR
009700*    FIELDS ABOVE, ONE SLOT PER CLOSE PRICE STILL IN WINDOW.
009800 01  WS-SHORT-BUFFER.
009900     05  WS-SHORT-CLOSE               PIC S9(06)V9(04)
010000                                       OCCURS 5 TIMES.
010100 01  WS-LONG-BUFFER.
010200     05  WS-LONG-CLOSE                PIC S9(06)V9(04)
010300                                       OCCURS 20 TIMES.
010400*
010500 01  WS-ROLLING-SUMS                  COMP.
010600     05  WS-SHORT-SUM                 PIC S9(09)V9(04).
010700     05  WS-LONG-SUM                  PIC S9(09)V9(04).
010750     05  FILLER                       PIC X(01) DISPLAY.
010800*
010900 01  WS-MOVING-AVERAGES.
011000     05  WS-SHORT-MA                  PIC S9(06)V9(04).
011100     05  WS-SHORT-MA-FLAG             PIC X(01) VALUE 'N'.
011200         88  WS-SHORT-MA-OK               VALUE 'Y'.
011300     05  WS-LONG-MA                   PIC S9(06)V9(04).
011400     05  WS-LONG-MA-FLAG              PIC X(01) VALUE 'N'.
011500         88  WS-LONG-MA-OK                VALUE 'Y'.
011550     05  FILLER                       PIC X(01).
011600*
011700*    PREVIOUS-ITERATION MA'S, CARRIED FORWARD FOR THE CROSSOVER
011800*    TEST - SEE 240-BUILD-SIGNAL-RECORD.
011900 01  WS-PREVIOUS-AVERAGES.
012000     05  WS-PREV-SHORT-MA          PIC S9(06)V9(04) VALUE ZERO.
012100     05  WS-PREV-SHORT-MA-FLAG     PIC X(01) VALUE 'N'.
012200         88  WS-PREV-SHORT-MA-OK       VALUE 'Y'.
012300     05  WS-PREV-LONG-MA           PIC S9(06)V9(04) VALUE ZERO.
012400     05  WS-PREV-LONG-MA-FLAG      PIC X(01) VALUE 'N'.
012500         88  WS-PREV-LONG-MA-OK        VALUE 'Y'.
012550     05  FILLER                    PIC X(01).
012600*
012700*    CROSSOVER COMPARE VALUES - AN UNDEFINED PREVIOUS MA IS
012800*    TREATED AS ZERO, NOT SKIPPED, MATCHING THE SOURCE RULE.
012900 01  WS-COMPARE-VALUES.
013000     05  WS-PREV-SHORT-COMPARE         PIC S9(06)V9(04).
013100     05  WS-PREV-LONG-COMPARE          PIC S9(06)V9(04).
013150     05  FILLER                        PIC X(01).
013160*
013170*    OPTIONAL READ WINDOWING ON TKRMSTR, PER THE TICKER DATA
013180*    STORE'S READ OPERATION - SKIP THE FIRST WS-SKIP-COUNT
013190*    RECORDS, THEN PASS AT MOST WS-LIMIT-COUNT OF THEM ON TO
013191*    THE MOVING-AVERAGE PASS BELOW.  THE STORE DEFAULT IS
013192*    SKIP=0/LIMIT=1000; A STRATEGY RUN WIDENS THE LIMIT TO
013193*    10000 SO A FULL-HISTORY BACKTEST IS NOT TRUNCATED.
013194 77  WS-SKIP-COUNT                    PIC 9(09) COMP VALUE ZERO.
013195 77  WS-LIMIT-COUNT                   PIC 9(09) COMP VALUE 10000.
013196 77  WS-SKIPPED-SO-FAR                PIC 9(09) COMP VALUE ZERO.
013197 77  WS-WINDOW-COUNT                  PIC 9(09) COMP VALUE ZERO.
013198*
013200*
013300 PROCEDURE DIVISION.
013400*
013500 000-GENERATE-SIGNALS.
013600*
013700     DISPLAY '**************************************************'.
013800     DISPLAY 'TKRSIG STARTED'.
013900*
014000     PERFORM 100-COUNT-MASTER-RECORDS.
014050     PERFORM 106-COMPUTE-WINDOW-COUNT.
014100*
014200     IF WS-WINDOW-COUNT < WS-LONG-WINDOW
014300         SET EMPTY-SIGNAL-RUN TO TRUE
014400         PERFORM 900-WRITE-EMPTY-SIGNAL-FILE
014500     ELSE
014550         MOVE ZERO TO WS-WINDOW-COUNT
014600         PERFORM 110-OPEN-RUN-FILES
014700         PERFORM 200-PROCESS-ONE-MASTER-RECORD
014800             UNTIL MASTER-EOF OR LIMIT-REACHED
014900         PERFORM 800-CLOSE-RUN-FILES
015000     END-IF.
015100*
015200     DISPLAY 'TKRMSTR RECORDS SEEN....: ' WS-MASTER-RECORD-COUNT.
015210     DISPLAY 'TKRMSTR SKIP/LIMIT USED..: ' WS-SKIP-COUNT '/'
015220             WS-LIMIT-COUNT.
015300     DISPLAY 'TKRSIGF SIGNALS WRITTEN...: ' WS-SIGNALS-WRITTEN.
015400     DISPLAY 'TKRSIG ENDED NORMALLY'.
015500     DISPLAY '**************************************************'.
015600*
015700     STOP RUN.
015800*
015900 100-COUNT-MASTER-RECORDS.
016000*
016100     OPEN INPUT TKR-MASTER-FILE.
016200     PERFORM 105-READ-MASTER-RECORD THRU 105-READ-MASTER-RECORD-EXIT
016300         UNTIL MASTER-EOF.
016400     CLOSE TKR-MASTER-FILE.
016500     MOVE 'N' TO WS-MASTER-SWITCH.
016600*
016700 105-READ-MASTER-RECORD.
016800*
016900     READ TKR-MASTER-FILE
016950         AT END
016960             SET MASTER-EOF TO TRUE
016970             GO TO 105-READ-MASTER-RECORD-EXIT
016980     END-READ.
017200     ADD 1 TO WS-MASTER-RECORD-COUNT.
017250 105-READ-MASTER-RECORD-EXIT.
017270     EXIT.
017400*
017450*    THE WINDOWED COUNT IS HOW MANY TKRMSTR RECORDS THE SKIP/
017460*    LIMIT READ WILL ACTUALLY HAND TO THE MA PASS BELOW - THE
017470*    EMPTY-RUN TEST MUST GO AGAINST THIS, NOT THE RAW TOTAL.
017480 106-COMPUTE-WINDOW-COUNT.
017481*
017482     IF WS-MASTER-RECORD-COUNT > WS-SKIP-COUNT
017483         COMPUTE WS-WINDOW-COUNT =
017484             WS-MASTER-RECORD-COUNT - WS-SKIP-COUNT
017485     ELSE
017486         MOVE ZERO TO WS-WINDOW-COUNT
017487     END-IF.
017488     IF WS-WINDOW-COUNT > WS-LIMIT-COUNT
017489         MOVE WS-LIMIT-COUNT TO WS-WINDOW-COUNT
017490     END-IF.
017495*
017498 110-OPEN-RUN-FILES.
017600*
017700     OPEN INPUT TKR-MASTER-FILE.
017800     OPEN OUTPUT TKR-SIGNAL-FILE.
017820     PERFORM 112-SKIP-LEADING-RECORDS
017830         UNTIL WS-SKIPPED-SO-FAR >= WS-SKIP-COUNT OR MASTER-EOF.
017900     PERFORM 210-READ-MASTER-RECORD.
018000*
018020*    DISCARDS THE FIRST WS-SKIP-COUNT RECORDS ON TKRMSTR - THE
018030*    DEFAULT SKIP IS ZERO, SO THIS LOOP NORMALLY DOES NOT FIRE.
018040 112-SKIP-LEADING-RECORDS.
018050*
018060     READ TKR-MASTER-FILE
018070         AT END SET MASTER-EOF TO TRUE.
018080     IF NOT MASTER-EOF
018090         ADD 1 TO WS-SKIPPED-SO-FAR
018095     END-IF.
018099*
018100 200-PROCESS-ONE-MASTER-RECORD.
018200*
018300     ADD 1 TO WS-RECORD-INDEX.
018320     ADD 1 TO WS-WINDOW-COUNT.
018400     PERFORM 220-UPDATE-SHORT-WINDOW.
018500     PERFORM 230-UPDATE-LONG-WINDOW.
018600     PERFORM 240-BUILD-SIGNAL-RECORD.
018700     MOVE WS-SHORT-MA        TO WS-PREV-SHORT-MA.
018800     MOVE WS-SHORT-MA-FLAG   TO WS-PREV-SHORT-MA-FLAG.
018900     MOVE WS-LONG-MA         TO WS-PREV-LONG-MA.
019000     MOVE WS-LONG-MA-FLAG    TO WS-PREV-LONG-MA-FLAG.
019050*
019060*    THE LIMIT GATE - ONCE THE WINDOW HAS HANDED WS-LIMIT-COUNT
019070*    RECORDS TO THE MA PASS, STOP READING EVEN IF TKRMSTR HAS
019080*    MORE - THAT IS WHAT KEEPS A STRATEGY RUN FROM SCANNING THE
019090*    WHOLE FILE WHEN ONLY THE LATEST SLICE WAS ASKED FOR.
019100     IF WS-WINDOW-COUNT >= WS-LIMIT-COUNT
019110         SET LIMIT-REACHED TO TRUE
019120     ELSE
019130         PERFORM 210-READ-MASTER-RECORD
019140     END-IF.
019200*
019300 210-READ-MASTER-RECORD.
019400*
019500     READ TKR-MASTER-FILE
019600         AT END SET MASTER-EOF TO TRUE.
019700*
019800 220-UPDATE-SHORT-WINDOW.
019900*
020000     ADD 1 TO WS-SHORT-PTR.
020100     IF WS-SHORT-PTR > WS-SHORT-WINDOW
020200         MOVE 1 TO WS-SHORT-PTR
020300     END-IF.
020400     IF WS-SHORT-COUNT < WS-SHORT-WINDOW
020500         ADD 1 TO WS-SHORT-COUNT
020600     ELSE
020700         SUBTRACT WS-SHORT-CLOSE(WS-SHORT-PTR) FROM WS-SHORT-SUM
020800     END-IF.
020900     MOVE TKR-CLOSE-PRICE TO WS-SHORT-CLOSE(WS-SHORT-PTR).
021000     ADD TKR-CLOSE-PRICE TO WS-SHORT-SUM.
021100     IF WS-SHORT-COUNT >= WS-SHORT-WINDOW
021200         COMPUTE WS-SHORT-MA ROUNDED =
021300             WS-SHORT-SUM / WS-SHORT-WINDOW
021400         SET WS-SHORT-MA-OK TO TRUE
021500     ELSE
021600         MOVE ZERO TO WS-SHORT-MA
021700         MOVE 'N' TO WS-SHORT-MA-FLAG
021800     END-IF.
021900*
022000 230-UPDATE-LONG-WINDOW.
022100*
022200     ADD 1 TO WS-LONG-PTR.
022300     IF WS-LONG-PTR > WS-LONG-WINDOW
022400         MOVE 1 TO WS-LONG-PTR
022500     END-IF.
022600     IF WS-LONG-COUNT < WS-LONG-WINDOW
022700         ADD 1 TO WS-LONG-COUNT
022800     ELSE
022900         SUBTRACT WS-LONG-CLOSE(WS-LONG-PTR) FROM WS-LONG-SUM
023000     END-IF.
023100     MOVE TKR-CLOSE-PRICE TO WS-LONG-CLOSE(WS-LONG-PTR).
023200     ADD TKR-CLOSE-PRICE TO WS-LONG-SUM.
023300     IF WS-LONG-COUNT >= WS-LONG-WINDOW
023400         COMPUTE WS-LONG-MA ROUNDED =
023500             WS-LONG-SUM / WS-LONG-WINDOW
023600         SET WS-LONG-MA-OK TO TRUE
023700     ELSE
023800         MOVE ZERO TO WS-LONG-MA
023900         MOVE 'N' TO WS-LONG-MA-FLAG
024000     END-IF.
024100*
024200 240-BUILD-SIGNAL-RECORD.
024300*
024400     MOVE TKR-DATE-TIME      TO SIG-DATE-TIME.
024500     MOVE TKR-CLOSE-PRICE    TO SIG-PRICE.
024600     MOVE WS-SHORT-MA        TO SIG-SHORT-MA.
024700     MOVE WS-SHORT-MA-FLAG   TO SIG-SHORT-MA-FLAG.
024800     MOVE WS-LONG-MA         TO SIG-LONG-MA.
024900     MOVE WS-LONG-MA-FLAG    TO SIG-LONG-MA-FLAG.
025000     MOVE 'HOLD'              TO SIG-SIGNAL.
025100*
025200     IF WS-PREV-LONG-MA-OK
025300         MOVE WS-PREV-LONG-MA  TO WS-PREV-LONG-COMPARE
025400     ELSE
025500         MOVE ZERO             TO WS-PREV-LONG-COMPARE
025600     END-IF.
025700     IF WS-PREV-SHORT-MA-OK
025800         MOVE WS-PREV-SHORT-MA TO WS-PREV-SHORT-COMPARE
025900     ELSE
026000         MOVE ZERO             TO WS-PREV-SHORT-COMPARE
026100     END-IF.
026200*
026300     IF WS-RECORD-INDEX >= 2 AND WS-SHORT-MA-OK AND WS-LONG-MA-OK
026400         IF WS-SHORT-MA > WS-LONG-MA
026500             AND WS-PREV-SHORT-COMPARE NOT > WS-PREV-LONG-COMPARE
026600             MOVE 'BUY '  TO SIG-SIGNAL
026700         END-IF
026800         IF WS-SHORT-MA < WS-LONG-MA
026900             AND WS-PREV-SHORT-COMPARE NOT < WS-PREV-LONG-COMPARE
027000             MOVE 'SELL' TO SIG-SIGNAL
027100         END-IF
027200     END-IF.
027300*
027400     WRITE TKR-SIGNAL-RECORD.
027500     ADD 1 TO WS-SIGNALS-WRITTEN.
027600*
027700 800-CLOSE-RUN-FILES.
027800*
027900     CLOSE TKR-MASTER-FILE.
028000     CLOSE TKR-SIGNAL-FILE.
028100*
028200 900-WRITE-EMPTY-SIGNAL-FILE.
028300*
028400*    FEWER THAN A FULL LONG WINDOW OF RECORDS ON TKRMSTR - THE
028500*    STRATEGY CANNOT RUN, SO TKRSIGF IS OPENED AND CLOSED EMPTY.
028600     OPEN OUTPUT TKR-SIGNAL-FILE.
028700     CLOSE TKR-SIGNAL-FILE.
028800*

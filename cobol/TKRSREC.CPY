000100*****************************************************************
000200*                                                                *
000300*    COPYBOOK.....: TKRSREC                                     *
000400*    DESCRIPTION..: MOVING-AVERAGE SIGNAL RECORD - ONE PER      *
000500*                    TICKER RECORD PROCESSED BY TKRSIG.         *
000600*    SYSTEM.......: TICKER STRATEGY BATCH SUITE                *
000700*                                                                *
000800*-----------------------------------------------------------------
000900* MAINTENANCE LOG                                                *
001000*   88-04-22  RPP  TKT-0037  ORIGINAL COPYBOOK                   *
001030*   90-09-14  RPP  TKT-0101  NO LAYOUT CHANGE - REMARKS ONLY,    *
001040*                            SEE TKRSIG LOG FOR THE SAME TICKET  *
001060*   94-08-30  RPP  TKT-0210  NO LAYOUT CHANGE - SIG-SIGNAL IS    *
001070*                            READ BY TKRPERF'S NEW STATISTICS    *
001100*   99-01-11  DMJ  TKT-0351  Y2K - WIDENED THE YEAR IN         *
001200*                            SIG-DATE-TIME, MATCHES TKRREC      *
001300*-----------------------------------------------------------------
001400*
001500 01  TKR-SIGNAL-RECORD.
001600*        COPIED FROM THE SOURCE TICKER RECORD
001700     05  SIG-DATE-TIME               PIC X(19).
001800*        CLOSING PRICE THAT PRODUCED THIS SIGNAL
001900     05  SIG-PRICE                   PIC S9(06)V9(04).
002000*        SHORT-WINDOW MOVING AVERAGE AND ITS DEFINED FLAG
002100     05  SIG-SHORT-MA                PIC S9(06)V9(04).
002200     05  SIG-SHORT-MA-FLAG           PIC X(01).
002300         88  SIG-SHORT-MA-DEFINED        VALUE 'Y'.
002400         88  SIG-SHORT-MA-UNDEFINED      VALUE 'N'.
002500*        LONG-WINDOW MOVING AVERAGE AND ITS DEFINED FLAG
002600     05  SIG-LONG-MA                 PIC S9(06)V9(04).
002700     05  SIG-LONG-MA-FLAG            PIC X(01).
002800         88  SIG-LONG-MA-DEFINED         VALUE 'Y'.
002900         88  SIG-LONG-MA-UNDEFINED       VALUE 'N'.
003000*        BUY / SELL / HOLD
003100     05  SIG-SIGNAL                  PIC X(04).
003200*        PAD TO THE 80-BYTE FIXED RECORD USED BY TKRSIGF
003300     05  FILLER                      PIC X(25).
003400*

000100*****************************************************************
000200*                                                                *
000300*    COPYBOOK.....: TKRRPTB                                     *
000400*    DESCRIPTION..: PERFORMANCE REPORT DETAIL LINE AND THE SIX   *
000500*                    SUMMARY LINES WRITTEN AT END OF TKRPERF.    *
000600*                    NO CONTROL BREAKS - ONE INSTRUMENT, ONE RUN.*
000700*                                                                *
000800*-----------------------------------------------------------------
000900* MAINTENANCE LOG                                                *
001000*   89-06-14  RPP  TKT-0061  ORIGINAL COPYBOOK                   *
001050*   90-09-14  RPP  TKT-0101  NO LAYOUT CHANGE - REMARKS ONLY,    *
001060*                            SEE TKRSIG LOG FOR THE SAME TICKET  *
001100*   94-08-30  RPP  TKT-0210  ADDED MAX-DRAWDOWN/SHARPE LINES     *
001150*   99-01-11  DMJ  TKT-0351  Y2K - NO LAYOUT CHANGE, RUN-DATE IS *
001160*                            CARRIED ON RPT-HEADER1 IN TKRRPTH   *
001200*-----------------------------------------------------------------
001300*
001400 01  RPT-DETAIL-LINE.
001500     05  FILLER                      PIC X(01) VALUE SPACE.
001600     05  RPT-DT-DATE-TIME            PIC X(19).
001700     05  FILLER                      PIC X(02) VALUE SPACES.
001800     05  RPT-DT-PRICE                PIC ZZZ,ZZ9.9999.
001900     05  FILLER                      PIC X(02) VALUE SPACES.
002000     05  RPT-DT-SHORT-MA             PIC ZZZ,ZZ9.9999.
002100     05  FILLER                      PIC X(02) VALUE SPACES.
002200     05  RPT-DT-LONG-MA              PIC ZZZ,ZZ9.9999.
002300     05  FILLER                      PIC X(02) VALUE SPACES.
002400     05  RPT-DT-SIGNAL               PIC X(04).
002500     05  FILLER                      PIC X(64) VALUE SPACES.
002600*
002700 01  RPT-SUMMARY-TOTRET.
002800     05  FILLER PIC X(20) VALUE 'TOTAL RETURNS:'.
002900     05  RPT-TR-SIGN                 PIC X(01).
003000     05  RPT-TR-VALUE                PIC ZZ,ZZ9.9999.
003100     05  FILLER                      PIC X(01) VALUE SPACE.
003200     05  RPT-TR-PCT                  PIC X(01) VALUE '%'.
003300     05  FILLER                      PIC X(98) VALUE SPACES.
003400*
003500 01  RPT-SUMMARY-TOTTRD.
003600     05  FILLER PIC X(20) VALUE 'TOTAL TRADES:'.
003700     05  RPT-TT-VALUE                PIC ZZ,ZZ9.
003800     05  FILLER                      PIC X(106) VALUE SPACES.
003900*
004000 01  RPT-SUMMARY-WINRATE.
004100     05  FILLER                      PIC X(20) VALUE 'WIN RATE:'.
004200     05  RPT-WR-VALUE                PIC ZZ9.9999.
004300     05  FILLER                      PIC X(01) VALUE SPACE.
004400     05  RPT-WR-PCT                  PIC X(01) VALUE '%'.
004500     05  FILLER                      PIC X(102) VALUE SPACES.
004600*
004700 01  RPT-SUMMARY-MAXDD.
004800     05  FILLER PIC X(20) VALUE 'MAX DRAWDOWN:'.
004900     05  RPT-MD-VALUE                PIC ZZ9.9999.
005000     05  FILLER                      PIC X(01) VALUE SPACE.
005100     05  RPT-MD-PCT                  PIC X(01) VALUE '%'.
005200     05  FILLER                      PIC X(102) VALUE SPACES.
005300*
005400 01  RPT-SUMMARY-SHARPE.
005500     05  FILLER PIC X(20) VALUE 'SHARPE RATIO:'.
005600     05  RPT-SR-SIGN                 PIC X(01).
005700     05  RPT-SR-VALUE                PIC ZZ9.999999.
005800     05  FILLER                      PIC X(101) VALUE SPACES.
005900*
006000 01  RPT-SUMMARY-SIGCNT.
006100     05  FILLER PIC X(20) VALUE 'SIGNALS GENERATED:'.
006200     05  RPT-SC-VALUE                PIC ZZZ,ZZ9.
006300     05  FILLER                      PIC X(105) VALUE SPACES.
006400*

000100*****************************************************************
000200*                                                                *
000300*    PROGRAM......: TKRPERF                                    *
000400*    SYSTEM.......: TICKER STRATEGY BATCH SUITE                *
000500*    APPLICATION..: INVENTURE GROWTH AND SECURITIES             *
000600*    PURPOSE......: SIMULATES THE LONG-ONLY CROSSOVER STRATEGY  *
000700*                    OVER THE SIGNAL STREAM ON TKRSIGF, PRINTS   *
000800*                    ONE REPORT DETAIL LINE PER SIGNAL, AND      *
000900*                    ENDS THE REPORT WITH THE FIVE PERFORMANCE   *
001000*                    STATISTICS - RETURNS, TRADES, WIN RATE,     *
001100*                    MAX DRAWDOWN, SHARPE RATIO.                 *
001200*    JOB STREAM...: STEP 3 OF THE STRATEGY RUN, LAST BEHIND      *
001300*                    TKRAPND AND TKRSIG.                         *
001400*    TECTONICS....: COBC                                         *
001500*                                                                *
001600*-----------------------------------------------------------------
001700* MAINTENANCE LOG                                                *
001800*   89-06-20  RPP  TKT-0062  ORIGINAL PROGRAM                    *
001850*   91-10-02  RPP  TKT-0134  WIN RATE WAS TRUNCATING INSTEAD OF  *
001860*                            ROUNDING - RESTATED YEAR-TO-DATE    *
001870*                            FIGURES AFTER QA CAUGHT IT          *
001900*   94-08-30  RPP  TKT-0210  ADDED MAX-DRAWDOWN AND SHARPE       *
002000*                            RATIO STATISTICS, MATCHES THE NEW   *
002100*                            LINES ADDED TO TKRRPTB ON TKT-0210  *
002150*   96-04-15  RPP  TKT-0261  PORTFOLIO TABLE ENLARGED, THE OLD   *
002160*                            1,000-ENTRY LIMIT WAS TOO SMALL     *
002170*                            FOR A FULL-HISTORY BACKTEST RUN     *
002200*   99-01-11  DMJ  TKT-0351  Y2K - MATCHES THE WIDER DATE-TIME   *
002300*                            FIELD CARRIED IN TKRSREC            *
002350*   02-03-28  KLH  TKT-0433  NO FUNCTIONAL CHANGE - RECOMPILED   *
002360*                            AFTER THE LIBRARY MOVE TO DASD POOL *
002400*-----------------------------------------------------------------
002500*
002600 IDENTIFICATION DIVISION.
002700*
002800 PROGRAM-ID.     TKRPERF.
002900 AUTHOR.         R PRAJAPATI.
003000 INSTALLATION.   INVENTURE GROWTH AND SECURITIES.
003100 DATE-WRITTEN.   20 JUN 1989.
003200 DATE-COMPILED.
003300 SECURITY.       COMPANY CONFIDENTIAL.
003400*
003500 ENVIRONMENT DIVISION.
003600*
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-370.
003900 OBJECT-COMPUTER. IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS TKR-NUMERIC-CLASS IS '0' THRU '9'
004300     UPSI-0 ON STATUS IS TKR-DEBUG-SWITCH-ON.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800     SELECT TKR-SIGNAL-FILE ASSIGN TO TKRSIGF
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS WS-SIGNAL-STATUS.
005100*
005200     SELECT TKR-REPORT-FILE ASSIGN TO TKRRPT
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-REPORT-STATUS.
005500*
005600 DATA DIVISION.
005700*
005800 FILE SECTION.
005900*
006000 FD  TKR-SIGNAL-FILE
006100     RECORD CONTAINS 80 CHARACTERS
006200     RECORDING MODE IS F.
006300     COPY TKRSREC.
006400 01  TKR-SIGNAL-TEXT REDEFINES TKR-SIGNAL-RECORD.
006500     05  TKR-SIGNAL-CHARS            PIC X(80).
006600*
006700 FD  TKR-REPORT-FILE
006800     RECORD CONTAINS 132 CHARACTERS
006900     RECORDING MODE IS F.
007000 01  RPT-RECORD                      PIC X(132).
007100 01  RPT-RECORD-TEXT REDEFINES RPT-RECORD.
007200     05  RPT-RECORD-CHARS            PIC X(132).
007300*
007400 WORKING-STORAGE SECTION.
007500*
007510*    REPORT HEADING AND DETAIL/SUMMARY LINE AREAS - EACH 01 HERE
007520*    IS MOVED INTO RPT-RECORD BY A WRITE ... FROM, THE SAME WAY
007530*    TKRAPND'S LOG LINES ARE BUILT SEPARATE FROM ITS FD RECORD.
007540     COPY TKRRPTH.
007550     COPY TKRRPTB.
007560*
007600 01  SWITCHES.
007700     05  WS-SIGNAL-SWITCH             PIC X(01) VALUE 'N'.
007800         88  SIGNAL-EOF                   VALUE 'Y'.
007900     05  WS-POSITION-SWITCH           PIC X(01) VALUE 'F'.
008000         88  WS-POSITION-FLAT             VALUE 'F'.
008100         88  WS-POSITION-LONG             VALUE 'L'.
008150     05  FILLER                       PIC X(01).
008200*
008300 01  WS-FILE-STATUSES.
008400     05  WS-SIGNAL-STATUS             PIC X(02) VALUE SPACES.
008500     05  WS-REPORT-STATUS             PIC X(02) VALUE SPACES.
008550     05  FILLER                       PIC X(01).
008600*
008700 01  WS-COUNTERS                      COMP.
008800     05  WS-SIGNALS-SEEN              PIC 9(09) VALUE ZERO.
008900     05  WS-TOTAL-TRADES              PIC 9(05) VALUE ZERO.
009000     05  WS-WINNING-TRADES            PIC 9(05) VALUE ZERO.
009100     05  WS-PORTFOLIO-COUNT           PIC 9(05) VALUE ZERO.
009200     05  WS-WALK-INDEX                PIC 9(05) VALUE ZERO.
009300     05  WS-RETURN-COUNT              PIC 9(05) VALUE ZERO.
009350     05  FILLER                       PIC X(01) DISPLAY.
009400*
009500*    PRICE AT WHICH THE OPEN POSITION WAS BOUGHT - A COPY OF A
009600*    SIGNAL PRICE, SAME USAGE AS SIG-PRICE ITSELF.  STANDALONE,
009650*    NOT PART OF ANY RECORD LAYOUT, SO IT IS CARRIED AT THE 77
009660*    LEVEL RATHER THAN UNDER A 01.
009700 77  WS-BUY-PRICE                     PIC S9(06)V9(04) VALUE ZERO.
009800*
009900*    STATISTICAL ACCUMULATORS - INTERMEDIATE RATIOS ONLY, NEVER
010000*    WRITTEN TO A RECORD, SO THESE ARE CARRIED AS COMP.
010100 01  WS-CALC-FIELDS                   COMP.
010200     05  WS-RETURN-FRACTION           PIC S9(04)V9(06) VALUE ZERO.
010300     05  WS-TOTAL-RETURNS-FRACTION    PIC S9(06)V9(06) VALUE ZERO.
010400     05  WS-PEAK-VALUE                PIC S9(09)V9(06) VALUE ZERO.
010500     05  WS-DRAWDOWN-FRACTION         PIC S9(04)V9(06) VALUE ZERO.
010600     05  WS-MAX-DRAWDOWN-FRACTION     PIC S9(04)V9(06) VALUE ZERO.
010700     05  WS-RETURN-SUM                PIC S9(06)V9(06) VALUE ZERO.
010800     05  WS-RETURN-SUM-SQ             PIC S9(09)V9(06) VALUE ZERO.
010900     05  WS-MEAN-RETURN               PIC S9(04)V9(06) VALUE ZERO.
011000     05  WS-VARIANCE-RETURN           PIC S9(06)V9(06) VALUE ZERO.
011100     05  WS-STDDEV-RETURN             PIC S9(04)V9(06) VALUE ZERO.
011200     05  WS-STEP-RETURN               PIC S9(04)V9(06) VALUE ZERO.
011250     05  FILLER                       PIC X(01) DISPLAY.
011300*
011400*    PORTFOLIO VALUE SERIES - ENTRY 1 IS THE OPENING 10,000.00,
011500*    ONE MORE ENTRY PER CLOSED TRADE.  TKRSIG CAPS A RUN AT THE
011600*    10,000-RECORD STRATEGY LIMIT, SO NO MORE THAN 5,000 TRADES
011700*    CAN CLOSE - THE TABLE IS SIZED WITH ROOM TO SPARE.
011800 01  WS-PORTFOLIO-TABLE.
011900     05  WS-PORTFOLIO-VALUE           PIC S9(09)V9(06)
012000                                       OCCURS 5001 TIMES.
012100*
012200*    THE PERFORMANCE SUMMARY ITSELF - PICTURES MATCH THE FIVE
012300*    REPORTED STATISTICS EXACTLY, MOVED INTO THE EDITED REPORT
012400*    FIELDS OF TKRRPTB JUST BEFORE EACH SUMMARY LINE IS WRITTEN.
012500 01  WS-PERF-SUMMARY.
012600     05  WS-PS-TOTAL-RETURNS          PIC S9(05)V9(04).
012700     05  WS-PS-TOTAL-TRADES           PIC 9(05).
012800     05  WS-PS-WIN-RATE               PIC 9(03)V9(04).
012900     05  WS-PS-MAX-DRAWDOWN           PIC 9(03)V9(04).
013000     05  WS-PS-SHARPE-RATIO           PIC S9(03)V9(06).
013100     05  FILLER                       PIC X(04).
013200 01  WS-PERF-SUMMARY-TEXT REDEFINES WS-PERF-SUMMARY.
013300     05  WS-PERF-SUMMARY-CHARS        PIC X(41).
013400*
013500 01  SYSTEM-DATE-AND-TIME.
013600     05  CURRENT-DATE.
013700         10  CURRENT-YEAR             PIC 9(04).
013800         10  CURRENT-MONTH            PIC 9(02).
013900         10  CURRENT-DAY              PIC 9(02).
014000     05  CURRENT-TIME.
014100         10  CURRENT-HOUR             PIC 9(02).
014200         10  CURRENT-MINUTE           PIC 9(02).
014300         10  CURRENT-SECOND           PIC 9(02).
014400         10  CURRENT-HNDSEC           PIC 9(02).
014450     05  FILLER                       PIC X(01).
014500*
014600 PROCEDURE DIVISION.
014700*
014800 000-CALCULATE-PERFORMANCE.
014900*
015000     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
015100     ACCEPT CURRENT-TIME FROM TIME.
015200*
015300     DISPLAY '**************************************************'.
015400     DISPLAY 'TKRPERF STARTED'.
015500*
015600     PERFORM 110-OPEN-RUN-FILES.
015700     PERFORM 120-WRITE-REPORT-HEADING.
015800*
015900     PERFORM 210-READ-SIGNAL-RECORD THRU 210-READ-SIGNAL-RECORD-EXIT.
016000     PERFORM 200-PROCESS-ONE-SIGNAL-RECORD
016100         UNTIL SIGNAL-EOF.
016200*
016300     PERFORM 300-COMPUTE-STATISTICS THRU 310-COMPUTE-WIN-RATE.
016400     PERFORM 400-WRITE-SUMMARY-BLOCK.
016500     PERFORM 800-CLOSE-RUN-FILES.
016600*
016700     DISPLAY 'TKRSIGF SIGNALS SEEN....: ' WS-SIGNALS-SEEN.
016800     DISPLAY 'TKRPERF ENDED NORMALLY'.
016900     DISPLAY '**************************************************'.
017000*
017100     STOP RUN.
017200*
017300 110-OPEN-RUN-FILES.
017400*
017500     OPEN INPUT TKR-SIGNAL-FILE.
017600     OPEN OUTPUT TKR-REPORT-FILE.
017700     MOVE 1 TO WS-PORTFOLIO-COUNT.
017800     MOVE 10000.000000 TO WS-PORTFOLIO-VALUE(1).
017900*
018000 120-WRITE-REPORT-HEADING.
018100*
018200     MOVE CURRENT-MONTH               TO RPT-H1-MM.
018300     MOVE CURRENT-DAY                 TO RPT-H1-DD.
018400     MOVE CURRENT-YEAR                TO RPT-H1-YYYY.
018500     WRITE RPT-RECORD FROM RPT-HEADER0.
018600     WRITE RPT-RECORD FROM RPT-HEADER1.
018700     WRITE RPT-RECORD FROM RPT-HEADER2.
018800*
018900 200-PROCESS-ONE-SIGNAL-RECORD.
019000*
019100     ADD 1 TO WS-SIGNALS-SEEN.
019200     PERFORM 220-WRITE-DETAIL-LINE.
019300     PERFORM 230-SIMULATE-TRADE.
019400     PERFORM 210-READ-SIGNAL-RECORD THRU 210-READ-SIGNAL-RECORD-EXIT.
019500*
019600 210-READ-SIGNAL-RECORD.
019700*
019800     READ TKR-SIGNAL-FILE
019820         AT END
019840             SET SIGNAL-EOF TO TRUE
019860             GO TO 210-READ-SIGNAL-RECORD-EXIT
019880     END-READ.
019940 210-READ-SIGNAL-RECORD-EXIT.
019960     EXIT.
020000*
020100 220-WRITE-DETAIL-LINE.
020200*
020300     MOVE SIG-DATE-TIME               TO RPT-DT-DATE-TIME.
020400     MOVE SIG-PRICE                   TO RPT-DT-PRICE.
020500     MOVE SIG-SIGNAL                  TO RPT-DT-SIGNAL.
020600     IF SIG-SHORT-MA-DEFINED
020700         MOVE SIG-SHORT-MA            TO RPT-DT-SHORT-MA
020800     ELSE
020900         MOVE SPACES                  TO RPT-DT-SHORT-MA
021000     END-IF.
021100     IF SIG-LONG-MA-DEFINED
021200         MOVE SIG-LONG-MA             TO RPT-DT-LONG-MA
021300     ELSE
021400         MOVE SPACES                  TO RPT-DT-LONG-MA
021500     END-IF.
021600     WRITE RPT-RECORD FROM RPT-DETAIL-LINE.
021700*
021800*    TRADE SIMULATION - FLAT/LONG, NO SHORTING.  BUY WHILE LONG,
021900*    SELL WHILE FLAT AND HOLD ALL FALL THROUGH TO WHEN OTHER.
022000 230-SIMULATE-TRADE.
022100*
022200     EVALUATE TRUE
022300         WHEN SIG-SIGNAL = 'BUY ' AND WS-POSITION-FLAT
022400             SET WS-POSITION-LONG TO TRUE
022500             MOVE SIG-PRICE           TO WS-BUY-PRICE
022600             ADD 1 TO WS-TOTAL-TRADES
022700         WHEN SIG-SIGNAL = 'SELL' AND WS-POSITION-LONG
022800             PERFORM 235-CLOSE-OPEN-TRADE
022900         WHEN OTHER
023000             CONTINUE
023100     END-EVALUATE.
023200*
023300 235-CLOSE-OPEN-TRADE.
023400*
023500     COMPUTE WS-RETURN-FRACTION ROUNDED =
023600         (SIG-PRICE - WS-BUY-PRICE) / WS-BUY-PRICE.
023700     ADD WS-RETURN-FRACTION TO WS-TOTAL-RETURNS-FRACTION.
023800     IF WS-RETURN-FRACTION > ZERO
023900         ADD 1 TO WS-WINNING-TRADES
024000     END-IF.
024100     SET WS-POSITION-FLAT TO TRUE.
024200     ADD 1 TO WS-PORTFOLIO-COUNT.
024300     COMPUTE WS-PORTFOLIO-VALUE(WS-PORTFOLIO-COUNT) ROUNDED =
024400         WS-PORTFOLIO-VALUE(WS-PORTFOLIO-COUNT - 1)
024500             * (1 + WS-RETURN-FRACTION).
024600*
024700*    THIS PAIR IS A PERFORM-THRU RANGE FALLING STRAIGHT FROM THE
024710*    RETURN-PERCENTAGE CALCULATION INTO THE WIN-RATE CALCULATION -
024720*    EACH STILL HANDS OFF TO ITS OWN OUT-OF-LINE PARAGRAPH FOR THE
024730*    HEAVIER WALKS (DRAWDOWN, SHARPE) ONCE THE RANGE IS DONE.
024740 300-COMPUTE-STATISTICS.
024800*
024900     MOVE WS-TOTAL-TRADES              TO WS-PS-TOTAL-TRADES.
025000     COMPUTE WS-PS-TOTAL-RETURNS ROUNDED =
025100         WS-TOTAL-RETURNS-FRACTION * 100.
025500*
025600 310-COMPUTE-WIN-RATE.
025700*
025800     IF WS-TOTAL-TRADES = ZERO
025900         MOVE ZERO TO WS-PS-WIN-RATE
026000     ELSE
026100         COMPUTE WS-PS-WIN-RATE ROUNDED =
026200             WS-WINNING-TRADES / WS-TOTAL-TRADES * 100
026300     END-IF.
026320     PERFORM 320-COMPUTE-MAX-DRAWDOWN.
026340     PERFORM 330-COMPUTE-SHARPE-RATIO.
026400*
026500*    WALKS THE PORTFOLIO SERIES KEEPING A RUNNING PEAK, REPORTING
026600*    THE LARGEST PEAK-TO-TROUGH DECLINE SEEN ALONG THE WAY.
026700 320-COMPUTE-MAX-DRAWDOWN.
026800*
026900     MOVE WS-PORTFOLIO-VALUE(1)        TO WS-PEAK-VALUE.
027000     MOVE ZERO TO WS-MAX-DRAWDOWN-FRACTION.
027100     MOVE 1 TO WS-WALK-INDEX.
027200     PERFORM 325-WALK-PORTFOLIO-FOR-DRAWDOWN
027300         UNTIL WS-WALK-INDEX > WS-PORTFOLIO-COUNT.
027400     COMPUTE WS-PS-MAX-DRAWDOWN ROUNDED =
027500         WS-MAX-DRAWDOWN-FRACTION * 100.
027600*
027700 325-WALK-PORTFOLIO-FOR-DRAWDOWN.
027800*
027900     IF WS-PORTFOLIO-VALUE(WS-WALK-INDEX) > WS-PEAK-VALUE
028000         MOVE WS-PORTFOLIO-VALUE(WS-WALK-INDEX) TO WS-PEAK-VALUE
028100     ELSE
028200         COMPUTE WS-DRAWDOWN-FRACTION ROUNDED =
028300             (WS-PEAK-VALUE - WS-PORTFOLIO-VALUE(WS-WALK-INDEX))
028400                 / WS-PEAK-VALUE
028500         IF WS-DRAWDOWN-FRACTION > WS-MAX-DRAWDOWN-FRACTION
028600             MOVE WS-DRAWDOWN-FRACTION TO WS-MAX-DRAWDOWN-FRACTION
028700         END-IF
028800     END-IF.
028900     ADD 1 TO WS-WALK-INDEX.
029000*
029100*    PER-STEP RETURNS OVER THE PORTFOLIO SERIES, MEAN OVER THE
029200*    POPULATION STANDARD DEVIATION - DIVISOR N, NOT N-1.  SQUARE
029300*    ROOT TAKEN WITH ** 0.5, NOT AN INTRINSIC FUNCTION.
029400 330-COMPUTE-SHARPE-RATIO.
029500*
029600     MOVE ZERO TO WS-RETURN-SUM WS-RETURN-SUM-SQ WS-RETURN-COUNT.
029700     IF WS-PORTFOLIO-COUNT < 2
029800         MOVE ZERO TO WS-PS-SHARPE-RATIO
029900     ELSE
030000         MOVE 2 TO WS-WALK-INDEX
030100         PERFORM 335-ACCUMULATE-STEP-RETURN
030200             UNTIL WS-WALK-INDEX > WS-PORTFOLIO-COUNT
030300         PERFORM 340-FINISH-SHARPE-RATIO
030400     END-IF.
030500*
030600 335-ACCUMULATE-STEP-RETURN.
030700*
030800     COMPUTE WS-STEP-RETURN ROUNDED =
030900         (WS-PORTFOLIO-VALUE(WS-WALK-INDEX)
031000             - WS-PORTFOLIO-VALUE(WS-WALK-INDEX - 1))
031100           / WS-PORTFOLIO-VALUE(WS-WALK-INDEX - 1).
031200     ADD WS-STEP-RETURN TO WS-RETURN-SUM.
031300     COMPUTE WS-RETURN-SUM-SQ =
031400         WS-RETURN-SUM-SQ + (WS-STEP-RETURN * WS-STEP-RETURN).
031500     ADD 1 TO WS-RETURN-COUNT.
031600     ADD 1 TO WS-WALK-INDEX.
031700*
031800 340-FINISH-SHARPE-RATIO.
031900*
032000     IF WS-RETURN-COUNT = ZERO
032100         MOVE ZERO TO WS-PS-SHARPE-RATIO
032200     ELSE
032300         COMPUTE WS-MEAN-RETURN ROUNDED =
032400             WS-RETURN-SUM / WS-RETURN-COUNT
032500         COMPUTE WS-VARIANCE-RETURN ROUNDED =
032600             (WS-RETURN-SUM-SQ / WS-RETURN-COUNT)
032700                 - (WS-MEAN-RETURN * WS-MEAN-RETURN)
032800         IF WS-VARIANCE-RETURN NOT > ZERO
032900             MOVE ZERO TO WS-PS-SHARPE-RATIO
033000         ELSE
033100             COMPUTE WS-STDDEV-RETURN ROUNDED =
033200                 WS-VARIANCE-RETURN ** 0.5
033300             COMPUTE WS-PS-SHARPE-RATIO ROUNDED =
033400                 WS-MEAN-RETURN / WS-STDDEV-RETURN
033500         END-IF
033600     END-IF.
033700*
033800 400-WRITE-SUMMARY-BLOCK.
033900*
034000     MOVE WS-PS-TOTAL-RETURNS          TO RPT-TR-VALUE.
034100     IF WS-PS-TOTAL-RETURNS < ZERO
034200         MOVE '-' TO RPT-TR-SIGN
034300     ELSE
034400         MOVE SPACE TO RPT-TR-SIGN
034500     END-IF.
034600     WRITE RPT-RECORD FROM RPT-SUMMARY-TOTRET.
034700*
034800     MOVE WS-PS-TOTAL-TRADES           TO RPT-TT-VALUE.
034900     WRITE RPT-RECORD FROM RPT-SUMMARY-TOTTRD.
035000*
035100     MOVE WS-PS-WIN-RATE               TO RPT-WR-VALUE.
035200     WRITE RPT-RECORD FROM RPT-SUMMARY-WINRATE.
035300*
035400     MOVE WS-PS-MAX-DRAWDOWN            TO RPT-MD-VALUE.
035500     WRITE RPT-RECORD FROM RPT-SUMMARY-MAXDD.
035600*
035700     MOVE WS-PS-SHARPE-RATIO            TO RPT-SR-VALUE.
035800     IF WS-PS-SHARPE-RATIO < ZERO
035900         MOVE '-' TO RPT-SR-SIGN
036000     ELSE
036100         MOVE SPACE TO RPT-SR-SIGN
036200     END-IF.
036300     WRITE RPT-RECORD FROM RPT-SUMMARY-SHARPE.
036400*
036500     MOVE WS-SIGNALS-SEEN              TO RPT-SC-VALUE.
036600     WRITE RPT-RECORD FROM RPT-SUMMARY-SIGCNT.
036700*
036800 800-CLOSE-RUN-FILES.
036900*
037000     CLOSE TKR-SIGNAL-FILE.
037100     CLOSE TKR-REPORT-FILE.
037200*

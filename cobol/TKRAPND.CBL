000100*****************************************************************
000200*                                                                *
000300*    PROGRAM......: TKRAPND                                     *
000400*    SYSTEM.......: TICKER STRATEGY BATCH SUITE                *
000500*    APPLICATION..: INVENTURE GROWTH AND SECURITIES             *
000600*    PURPOSE......: LOADS RAW DAILY OHLCV BARS FROM THE         *
000700*                    INCOMING LOADFILE, VALIDATES EACH BAR AND   *
000800*                    APPENDS THE ACCEPTED ONES TO THE TICKER     *
000900*                    MASTER FILE (TKRMSTR), ASSIGNING THE NEXT   *
001000*                    SEQUENTIAL ID AND A STORE-TIME STAMP.       *
001100*                    REJECTS ARE LOGGED TO TKRLOG BY FIELD AND   *
001200*                    RULE BUT DO NOT STOP THE RUN.               *
001300*    JOB STREAM...: THIS IS STEP 1 OF THE STRATEGY RUN - RUN     *
001400*                    TKRSIG AND THEN TKRPERF BEHIND IT TO GET    *
001500*                    SIGNALS AND PERFORMANCE STATISTICS.         *
001600*    TECTONICS....: COBC                                         *
001700*                                                                *
001800*-----------------------------------------------------------------
001900* MAINTENANCE LOG                                                *
002000*   87-11-03  RPP  TKT-0001  ORIGINAL PROGRAM                    *
002100*   91-02-19  RPP  TKT-0118  VOLUME WIDENED, SEE TKRREC LOG      *
002200*   94-03-07  RPP  TKT-0205  ADDED THE HIGH/LOW CROSS-CHECKS,    *
002300*                            QA FOUND BAD BARS SLIPPING THROUGH  *
002400*   98-12-01  DMJ  TKT-0344  Y2K - RUN DATE NOW ACCEPTED AS AN   *
002500*                            8-DIGIT YYYYMMDD, STAMPS REBUILT    *
002600*                            WITH A 4-DIGIT YEAR THROUGHOUT      *
002700*   06-05-22  KLH  TKT-0502  SKIP RAW BARS WITH A ZERO/MISSING   *
002800*                            DATE INSTEAD OF REJECTING THEM      *
002900*-----------------------------------------------------------------
003000*
003100 IDENTIFICATION DIVISION.
003200*
003300 PROGRAM-ID.     TKRAPND.
003400 AUTHOR.         R PRAJAPATI.
003500 INSTALLATION.   INVENTURE GROWTH AND SECURITIES.
003600 DATE-WRITTEN.   03 NOV 1987.
003700 DATE-COMPILED.
003800 SECURITY.       COMPANY CONFIDENTIAL.
003900*
004000 ENVIRONMENT DIVISION.
004100*
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS TKR-NUMERIC-CLASS IS '0' THRU '9'
004800     UPSI-0 ON STATUS IS TKR-DEBUG-SWITCH-ON.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*
005300     SELECT LOAD-FILE ASSIGN TO LOADFILE
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-LOADFILE-STATUS.
005600*
005700     SELECT TKR-MASTER-FILE ASSIGN TO TKRMSTR
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-MASTER-STATUS.
006000*
006100     SELECT LOG-FILE ASSIGN TO TKRLOG
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-LOG-STATUS.
006400*
006500 DATA DIVISION.
006600*
006700 FILE SECTION.
006800*
006900 FD  LOAD-FILE
007000     RECORD CONTAINS 80 CHARACTERS
007100     RECORDING MODE IS F.
007200 01  LOAD-RECORD.
007300     05  RAW-DATE                    PIC 9(08).
007400     05  RAW-OPEN-SIGN                PIC X(01).
007500     05  RAW-OPEN-AMT                 PIC 9(06)V9(04).
007600     05  RAW-HIGH-SIGN                PIC X(01).
007700     05  RAW-HIGH-AMT                 PIC 9(06)V9(04).
007800     05  RAW-LOW-SIGN                 PIC X(01).
007900     05  RAW-LOW-AMT                  PIC 9(06)V9(04).
008000     05  RAW-CLOSE-SIGN                PIC X(01).
008100     05  RAW-CLOSE-AMT                 PIC 9(06)V9(04).
008200     05  RAW-VOLUME                   PIC 9(15).
008300     05  FILLER                      PIC X(13).
008400 01  LOAD-RECORD-TEXT REDEFINES LOAD-RECORD.
008500     05  LOAD-RECORD-CHARS           PIC X(80).
008600*
008700 FD  TKR-MASTER-FILE
008800     RECORD CONTAINS 104 CHARACTERS
008900     RECORDING MODE IS F.
009000     COPY TKRREC.
009100*
009200 FD  LOG-FILE
009300     RECORD CONTAINS 132 CHARACTERS
009400     RECORDING MODE IS F.
009500 01  LOG-RECORD                      PIC X(132).
009600*
009700 WORKING-STORAGE SECTION.
009800*
009900 01  SWITCHES.
010000     05  WS-LOADFILE-SWITCH           PIC X(01) VALUE 'N'.
010100         88  LOADFILE-EOF                 VALUE 'Y'.
010200     05  WS-MASTER-SWITCH             PIC X(01) VALUE 'N'.
010300         88  MASTER-EOF                   VALUE 'Y'.
010400     05  WS-SKIP-SWITCH               PIC X(01) VALUE 'N'.
010500         88  SKIP-THIS-RECORD             VALUE 'Y'.
010600     05  WS-REJECT-SWITCH             PIC X(01) VALUE 'N'.
010700         88  RECORD-IS-REJECTED           VALUE 'Y'.
010750     05  FILLER                       PIC X(01).
010800*
010900 01  WS-FILE-STATUSES.
011000     05  WS-LOADFILE-STATUS           PIC X(02) VALUE SPACES.
011100     05  WS-MASTER-STATUS             PIC X(02) VALUE SPACES.
011200     05  WS-LOG-STATUS                PIC X(02) VALUE SPACES.
011250     05  FILLER                       PIC X(01).
011300*
011400 01  WS-COUNTERS                      COMP.
011500     05  WS-NEXT-ID                   PIC 9(09) VALUE ZERO.
011600     05  WS-RECORDS-READ              PIC 9(07) VALUE ZERO.
011700     05  WS-RECORDS-ACCEPTED          PIC 9(07) VALUE ZERO.
011800     05  WS-RECORDS-REJECTED          PIC 9(07) VALUE ZERO.
011900     05  WS-RECORDS-SKIPPED           PIC 9(07) VALUE ZERO.
011950     05  FILLER                       PIC X(01) DISPLAY.
012000*
012100 01  SYSTEM-DATE-AND-TIME.
012200     05  CURRENT-DATE.
012300         10  CURRENT-YEAR             PIC 9(04).
012400         10  CURRENT-MONTH            PIC 9(02).
012500         10  CURRENT-DAY              PIC 9(02).
012600     05  CURRENT-TIME.
012700         10  CURRENT-HOUR             PIC 9(02).
012800         10  CURRENT-MINUTE           PIC 9(02).
012900         10  CURRENT-SECOND           PIC 9(02).
013000         10  CURRENT-HNDSEC           PIC 9(02).
013050     05  FILLER                       PIC X(01).
013100*
013200 01  WS-REJECT-MESSAGE.
013300     05  WS-REJECT-FIELD              PIC X(10).
013400     05  WS-REJECT-RULE               PIC X(60).
013450     05  FILLER                       PIC X(01).
013500*
013600*    DISPLAY-USAGE COPIES OF THE COMP COUNTERS ABOVE, SET JUST
013700*    BEFORE EACH STRING BELOW - A COMP FIELD CANNOT BE STRUNG.
013800 01  WS-COUNTERS-EDIT.
013900     05  WS-READ-EDIT                 PIC 9(07).
014000     05  WS-SKIPPED-EDIT              PIC 9(07).
014100     05  WS-ACCEPTED-EDIT             PIC 9(07).
014200     05  WS-REJECTED-EDIT             PIC 9(07).
014250     05  FILLER                       PIC X(01).
014300*
014400 77  WS-LOG-LINE-COUNT                PIC 9(07) COMP VALUE ZERO.
014500*
014600 PROCEDURE DIVISION.
014700*
014800 000-LOAD-AND-APPEND-TICKERS.
014900*
015000     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
015100     ACCEPT CURRENT-TIME FROM TIME.
015200*
015300     DISPLAY '**************************************************'.
015400     DISPLAY 'TKRAPND STARTED  DATE = ' CURRENT-MONTH '/'
015500             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yyyy)'.
015600     DISPLAY '                 TIME = ' CURRENT-HOUR ':'
015700             CURRENT-MINUTE ':' CURRENT-SECOND.
015800     DISPLAY '**************************************************'.
015900*
016000     PERFORM 100-COUNT-EXISTING-MASTER.
016100     PERFORM 110-OPEN-RUN-FILES.
016200*
016300     PERFORM 200-PROCESS-ONE-LOAD-RECORD
016400         UNTIL LOADFILE-EOF.
016500*
016600     PERFORM 900-WRITE-LOG-TOTALS.
016700     PERFORM 800-CLOSE-RUN-FILES.
016800*
016900     DISPLAY 'TKRAPND RECORDS READ      : ' WS-RECORDS-READ.
017000     DISPLAY 'TKRAPND RECORDS SKIPPED   : ' WS-RECORDS-SKIPPED.
017100     DISPLAY 'TKRAPND RECORDS ACCEPTED  : ' WS-RECORDS-ACCEPTED.
017200     DISPLAY 'TKRAPND RECORDS REJECTED  : ' WS-RECORDS-REJECTED.
017300     DISPLAY 'TKRAPND ENDED NORMALLY'.
017400*
017500     STOP RUN.
017600*
017700 100-COUNT-EXISTING-MASTER.
017800*
017900     OPEN INPUT TKR-MASTER-FILE.
018000     PERFORM 105-READ-MASTER-RECORD THRU 105-READ-MASTER-RECORD-EXIT
018100         UNTIL MASTER-EOF.
018200     CLOSE TKR-MASTER-FILE.
018300*
018400 105-READ-MASTER-RECORD.
018500*
018600     READ TKR-MASTER-FILE
018650         AT END
018660             SET MASTER-EOF TO TRUE
018670             GO TO 105-READ-MASTER-RECORD-EXIT
018680     END-READ.
019000     ADD 1 TO WS-NEXT-ID.
019050 105-READ-MASTER-RECORD-EXIT.
019070     EXIT.
019100*
019200 110-OPEN-RUN-FILES.
019300*
019400     OPEN INPUT LOAD-FILE.
019500     OPEN EXTEND TKR-MASTER-FILE.
019600     OPEN OUTPUT LOG-FILE.
019700*
019800 200-PROCESS-ONE-LOAD-RECORD.
019900*
020000     PERFORM 210-READ-LOAD-RECORD THRU 210-READ-LOAD-RECORD-EXIT.
020100     IF NOT LOADFILE-EOF
020200         MOVE 'N' TO WS-SKIP-SWITCH
020300         MOVE 'N' TO WS-REJECT-SWITCH
020400         PERFORM 220-NORMALIZE-LOAD-RECORD
020500         IF NOT SKIP-THIS-RECORD
020600             PERFORM 300-VALIDATE-TICKER-RECORD
020650                 THRU 311-VALIDATE-TICKER-RECORD-EXIT
020700             IF RECORD-IS-REJECTED
020800                 ADD 1 TO WS-RECORDS-REJECTED
020900             ELSE
021000                 PERFORM 400-APPEND-TICKER-RECORD
021100             END-IF
021200         END-IF
021300     END-IF.
021400*
021500 210-READ-LOAD-RECORD.
021600*
021700     READ LOAD-FILE
021750         AT END
021760             SET LOADFILE-EOF TO TRUE
021770             GO TO 210-READ-LOAD-RECORD-EXIT
021780     END-READ.
022000     ADD 1 TO WS-RECORDS-READ.
022120 210-READ-LOAD-RECORD-EXIT.
022140     EXIT.
022200*
022300 220-NORMALIZE-LOAD-RECORD.
022400*
022500     IF RAW-DATE = ZERO
022600         SET SKIP-THIS-RECORD TO TRUE
022700         ADD 1 TO WS-RECORDS-SKIPPED
022800     ELSE
022900         MOVE RAW-DATE(1:4)           TO TKR-DT-YEAR
023000         MOVE RAW-DATE(5:2)           TO TKR-DT-MONTH
023100         MOVE RAW-DATE(7:2)           TO TKR-DT-DAY
023200         MOVE ZERO                    TO TKR-DT-HOUR
023300                                          TKR-DT-MINUTE
023400                                          TKR-DT-SECOND
023500         MOVE '-'                     TO TKR-DATE-TIME(5:1)
023600         MOVE '-'                     TO TKR-DATE-TIME(8:1)
023700         MOVE SPACE                   TO TKR-DATE-TIME(11:1)
023800         MOVE ':'                     TO TKR-DATE-TIME(14:1)
023900         MOVE ':'                     TO TKR-DATE-TIME(17:1)
024000         PERFORM 230-NORMALIZE-PRICES
024100         MOVE RAW-VOLUME               TO TKR-VOLUME
024200     END-IF.
024300*
024400 230-NORMALIZE-PRICES.
024500*
024600     MOVE RAW-OPEN-AMT  TO TKR-OPEN-PRICE.
024700     MOVE RAW-HIGH-AMT  TO TKR-HIGH-PRICE.
024800     MOVE RAW-LOW-AMT   TO TKR-LOW-PRICE.
024900     MOVE RAW-CLOSE-AMT TO TKR-CLOSE-PRICE.
025000     IF RAW-OPEN-SIGN  = '-'
025100         COMPUTE TKR-OPEN-PRICE  = TKR-OPEN-PRICE * -1
025200     END-IF.
025300     IF RAW-HIGH-SIGN  = '-'
025400         COMPUTE TKR-HIGH-PRICE  = TKR-HIGH-PRICE * -1
025500     END-IF.
025600     IF RAW-LOW-SIGN   = '-'
025700         COMPUTE TKR-LOW-PRICE   = TKR-LOW-PRICE * -1
025800     END-IF.
025900     IF RAW-CLOSE-SIGN = '-'
026000         COMPUTE TKR-CLOSE-PRICE = TKR-CLOSE-PRICE * -1
026100     END-IF.
026200*
026300*    VALIDATION IS A PERFORM-THRU RANGE, ONE CHECK PER PARAGRAPH,
026320*    SO A FUTURE RULE CAN BE SPLICED IN WITHOUT TOUCHING ITS
026340*    NEIGHBORS - SEE TKT-0205 FOR WHY THE RANGE GREW.
026360 300-VALIDATE-TICKER-RECORD.
026400*
026500     IF TKR-OPEN-PRICE NOT > ZERO
026600         MOVE 'OPEN'   TO WS-REJECT-FIELD
026700         MOVE 'OPEN PRICE MUST BE GREATER THAN ZERO'
026800                       TO WS-REJECT-RULE
026900         PERFORM 450-LOG-REJECTED-RECORD
027000     END-IF.
027050 301-CHECK-HIGH-PRICE.
027060*
027100     IF TKR-HIGH-PRICE NOT > ZERO
027200         MOVE 'HIGH'   TO WS-REJECT-FIELD
027300         MOVE 'HIGH PRICE MUST BE GREATER THAN ZERO'
027400                       TO WS-REJECT-RULE
027500         PERFORM 450-LOG-REJECTED-RECORD
027600     END-IF.
027650 302-CHECK-LOW-PRICE.
027660*
027700     IF TKR-LOW-PRICE NOT > ZERO
027800         MOVE 'LOW'    TO WS-REJECT-FIELD
027900         MOVE 'LOW PRICE MUST BE GREATER THAN ZERO'
028000                       TO WS-REJECT-RULE
028100         PERFORM 450-LOG-REJECTED-RECORD
028200     END-IF.
028250 303-CHECK-CLOSE-PRICE.
028260*
028300     IF TKR-CLOSE-PRICE NOT > ZERO
028400         MOVE 'CLOSE'  TO WS-REJECT-FIELD
028500         MOVE 'CLOSE PRICE MUST BE GREATER THAN ZERO'
028600                       TO WS-REJECT-RULE
028700         PERFORM 450-LOG-REJECTED-RECORD
028800     END-IF.
028850 304-CHECK-HIGH-VS-LOW.
028860*
028900     IF TKR-HIGH-PRICE < TKR-LOW-PRICE
029000         MOVE 'HIGH'   TO WS-REJECT-FIELD
029100         MOVE 'HIGH PRICE CANNOT BE LESS THAN LOW PRICE'
029200                       TO WS-REJECT-RULE
029300         PERFORM 450-LOG-REJECTED-RECORD
029400     END-IF.
029450 305-CHECK-HIGH-VS-OPEN.
029460*
029500     IF TKR-HIGH-PRICE < TKR-OPEN-PRICE
029600         MOVE 'HIGH'   TO WS-REJECT-FIELD
029700         MOVE 'HIGH PRICE CANNOT BE LESS THAN OPEN PRICE'
029800                       TO WS-REJECT-RULE
029900         PERFORM 450-LOG-REJECTED-RECORD
030000     END-IF.
030050 306-CHECK-HIGH-VS-CLOSE.
030060*
030100     IF TKR-HIGH-PRICE < TKR-CLOSE-PRICE
030200         MOVE 'HIGH'   TO WS-REJECT-FIELD
030300         MOVE 'HIGH PRICE CANNOT BE LESS THAN CLOSE PRICE'
030400                       TO WS-REJECT-RULE
030500         PERFORM 450-LOG-REJECTED-RECORD
030600     END-IF.
030650 307-CHECK-LOW-VS-OPEN.
030660*
030700     IF TKR-LOW-PRICE > TKR-OPEN-PRICE
030800         MOVE 'LOW'    TO WS-REJECT-FIELD
030900         MOVE 'LOW PRICE CANNOT BE GREATER THAN OPEN PRICE'
031000                       TO WS-REJECT-RULE
031100         PERFORM 450-LOG-REJECTED-RECORD
031200     END-IF.
031250 308-CHECK-LOW-VS-CLOSE.
031260*
031300     IF TKR-LOW-PRICE > TKR-CLOSE-PRICE
031400         MOVE 'LOW'    TO WS-REJECT-FIELD
031500         MOVE 'LOW PRICE CANNOT BE GREATER THAN CLOSE PRICE'
031600                       TO WS-REJECT-RULE
031700         PERFORM 450-LOG-REJECTED-RECORD
031800     END-IF.
031850 309-CHECK-VOLUME.
031900*
032000*    VOLUME IS STORED UNSIGNED, SO IT CAN NEVER TEST NEGATIVE
032100*    HERE - THE CHECK IS KEPT TO MATCH THE SOURCE RULE SET.
032200     IF TKR-VOLUME < ZERO
032300         MOVE 'VOLUME' TO WS-REJECT-FIELD
032400         MOVE 'VOLUME CANNOT BE NEGATIVE'
032500                       TO WS-REJECT-RULE
032600         PERFORM 450-LOG-REJECTED-RECORD
032700     END-IF.
032750 310-CHECK-DATE-TIME.
032760*
032800     IF TKR-DATE-TIME = SPACES OR TKR-DATE-TIME = ZERO
032900         MOVE 'DATE-TIME' TO WS-REJECT-FIELD
033000         MOVE 'DATE-TIME MUST BE PRESENT AND WELL-FORMED'
033100                       TO WS-REJECT-RULE
033200         PERFORM 450-LOG-REJECTED-RECORD
033300     END-IF.
033350 311-VALIDATE-TICKER-RECORD-EXIT.
033370     EXIT.
033400*
033500 400-APPEND-TICKER-RECORD.
033600*
033700     ADD 1 TO WS-NEXT-ID.
033800     MOVE WS-NEXT-ID              TO TKR-ID.
033900     MOVE CURRENT-YEAR            TO TKR-CA-YEAR.
034000     MOVE CURRENT-MONTH           TO TKR-CA-MONTH.
034100     MOVE CURRENT-DAY             TO TKR-CA-DAY.
034200     MOVE CURRENT-HOUR            TO TKR-CA-HOUR.
034300     MOVE CURRENT-MINUTE          TO TKR-CA-MINUTE.
034400     MOVE CURRENT-SECOND          TO TKR-CA-SECOND.
034500     MOVE '-'                     TO TKR-CREATED-AT(5:1)
034600     MOVE '-'                     TO TKR-CREATED-AT(8:1)
034700     MOVE SPACE                   TO TKR-CREATED-AT(11:1)
034800     MOVE ':'                     TO TKR-CREATED-AT(14:1)
034900     MOVE ':'                     TO TKR-CREATED-AT(17:1)
035000     WRITE TKR-MASTER-RECORD.
035100     ADD 1 TO WS-RECORDS-ACCEPTED.
035200*
035300 450-LOG-REJECTED-RECORD.
035400*
035500     SET RECORD-IS-REJECTED TO TRUE.
035600     ADD 1 TO WS-LOG-LINE-COUNT.
035700     MOVE WS-RECORDS-READ         TO WS-READ-EDIT.
035800     STRING 'REJECT  READ-SEQ='  WS-READ-EDIT
035900            '  FIELD='            WS-REJECT-FIELD
036000            '  RULE='             WS-REJECT-RULE
036100            DELIMITED BY SIZE INTO LOG-RECORD.
036200     WRITE LOG-RECORD.
036300*
036400 800-CLOSE-RUN-FILES.
036500*
036600     CLOSE LOAD-FILE.
036700     CLOSE TKR-MASTER-FILE.
036800     CLOSE LOG-FILE.
036900*
037000 900-WRITE-LOG-TOTALS.
037100*
037200     MOVE WS-RECORDS-READ         TO WS-READ-EDIT.
037300     MOVE WS-RECORDS-SKIPPED      TO WS-SKIPPED-EDIT.
037400     MOVE WS-RECORDS-ACCEPTED     TO WS-ACCEPTED-EDIT.
037500     MOVE WS-RECORDS-REJECTED     TO WS-REJECTED-EDIT.
037600     STRING 'TOTALS  READ='     WS-READ-EDIT
037700            '  SKIPPED='         WS-SKIPPED-EDIT
037800            '  ACCEPTED='        WS-ACCEPTED-EDIT
037900            '  REJECTED='        WS-REJECTED-EDIT
038000            DELIMITED BY SIZE INTO LOG-RECORD.
038100     WRITE LOG-RECORD.
038200*

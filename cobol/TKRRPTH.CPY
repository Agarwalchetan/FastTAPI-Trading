000100*****************************************************************
000200*                                                                *
000300*    COPYBOOK.....: TKRRPTH                                     *
000400*    DESCRIPTION..: PERFORMANCE REPORT PAGE HEADINGS, WRITTEN    *
000500*                    ONCE AT THE TOP OF TKRRPT BY TKRPERF.       *
000600*                                                                *
000700*-----------------------------------------------------------------
000800* MAINTENANCE LOG                                                *
000900*   89-06-14  RPP  TKT-0061  ORIGINAL COPYBOOK                   *
000950*   94-08-30  RPP  TKT-0210  NO LAYOUT CHANGE - REMARKS ONLY,    *
000960*                            SEE TKRRPTB LOG FOR THE SAME TICKET *
000970*   99-01-11  DMJ  TKT-0351  Y2K - RUN-DATE FIELD ON RPT-HEADER1 *
000980*                            STILL WORKS AS MM/DD/YYYY, NO CHANGE*
001000*-----------------------------------------------------------------
001100*
001200 01  RPT-HEADER0.
001300     05  FILLER                      PIC X(40) VALUE SPACES.
001400     05  RPT-H0-TITLE                PIC X(52) VALUE
001500         'MOVING-AVERAGE CROSSOVER STRATEGY - PERFORMANCE'.
001600     05  FILLER                      PIC X(40) VALUE SPACES.
001700*
001800 01  RPT-HEADER1.
001900     05  FILLER                      PIC X(40) VALUE SPACES.
002000     05  RPT-H1-LEGEND           PIC X(16) VALUE 'RUN DATE......: '.
002100     05  RPT-H1-MM                    PIC 99.
002200     05  FILLER                      PIC X(01) VALUE '/'.
002300     05  RPT-H1-DD                    PIC 99.
002400     05  FILLER                      PIC X(01) VALUE '/'.
002500     05  RPT-H1-YYYY                  PIC 9999.
002600     05  FILLER                      PIC X(66) VALUE SPACES.
002700*
002800 01  RPT-HEADER2.
002900     05  FILLER                      PIC X(01) VALUE SPACE.
003000     05  RPT-H2-C1                    PIC X(19) VALUE 'DATE-TIME'.
003100     05  RPT-H2-C2                    PIC X(14) VALUE 'PRICE'.
003200     05  RPT-H2-C3                    PIC X(14) VALUE 'SHORT-MA'.
003300     05  RPT-H2-C4                    PIC X(14) VALUE 'LONG-MA'.
003400     05  RPT-H2-C5                    PIC X(06) VALUE 'SIGNL'.
003500     05  FILLER                      PIC X(64) VALUE SPACES.
003600*

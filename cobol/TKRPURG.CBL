000100*****************************************************************
000200*                                                                *
000300*    PROGRAM......: TKRPURG                                    *
000400*    SYSTEM.......: TICKER STRATEGY BATCH SUITE                *
000500*    APPLICATION..: INVENTURE GROWTH AND SECURITIES             *
000600*    PURPOSE......: COUNTS AND THEN PURGES ALL RECORDS FROM     *
000700*                    THE TICKER MASTER FILE (TKRMSTR) - RUN     *
000800*                    ONLY BEFORE A FULL RELOAD OF PRICE         *
000900*                    HISTORY, NOT AS PART OF A NORMAL CYCLE.    *
001000*    TECTONICS....: COBC                                         *
001100*                                                                *
001200*-----------------------------------------------------------------
001300* MAINTENANCE LOG                                                *
001400*   87-11-10  RPP  TKT-0005  ORIGINAL PROGRAM                    *
001450*   88-09-30  RPP  TKT-0041  ADDED THE COUNT PASS BEFORE THE     *
001460*                            PURGE - OPERATORS WERE PURGING      *
001470*                            BLIND WITH NO RECORD OF THE LOSS    *
001500*   90-07-02  RPP  TKT-0099  ADDED THE "RECORDS REMOVED" COUNT   *
001600*                            ECHOED BACK TO THE OPERATOR         *
001650*   95-01-17  RPP  TKT-0227  REQUIRE TKRMSTR BE CLOSED BY ALL    *
001660*                            OTHER STEPS BEFORE THIS RUNS        *
001700*   98-11-02  DMJ  TKT-0345  Y2K - RUN-DATE DISPLAY REMOVED,     *
001800*                            NOT NEEDED FOR THIS UTILITY         *
001850*   04-02-11  KLH  TKT-0478  NO FUNCTIONAL CHANGE - COMMENT      *
001860*                            CLEANUP ONLY                        *
001900*-----------------------------------------------------------------
002000*
002100 IDENTIFICATION DIVISION.
002200*
002300 PROGRAM-ID.     TKRPURG.
002400 AUTHOR.         R PRAJAPATI.
002500 INSTALLATION.   INVENTURE GROWTH AND SECURITIES.
002600 DATE-WRITTEN.   10 NOV 1987.
002700 DATE-COMPILED.
002800 SECURITY.       COMPANY CONFIDENTIAL.
002900*
003000 ENVIRONMENT DIVISION.
003100*
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-370.
003400 OBJECT-COMPUTER. IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS TKR-NUMERIC-CLASS IS '0' THRU '9'
003800     UPSI-0 ON STATUS IS TKR-DEBUG-SWITCH-ON.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200*
004300     SELECT TKR-MASTER-FILE ASSIGN TO TKRMSTR
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS WS-MASTER-STATUS.
004600*
004700 DATA DIVISION.
004800*
004900 FILE SECTION.
005000*
005100 FD  TKR-MASTER-FILE
005200     RECORD CONTAINS 104 CHARACTERS
005300     RECORDING MODE IS F.
005400     COPY TKRREC.
005500 01  TKR-MASTER-TEXT REDEFINES TKR-MASTER-RECORD.
005600     05  TKR-MASTER-CHARS            PIC X(104).
005700*
005800 WORKING-STORAGE SECTION.
005900*
006000 01  SWITCHES.
006100     05  WS-MASTER-SWITCH             PIC X(01) VALUE 'N'.
006200         88  MASTER-EOF                   VALUE 'Y'.
006210     05  FILLER                       PIC X(01).
006300*
006400 01  WS-FILE-STATUSES.
006500     05  WS-MASTER-STATUS             PIC X(02) VALUE SPACES.
006510     05  FILLER                       PIC X(01).
006600*
006700 01  WS-COUNTERS                      COMP.
006800     05  WS-RECORDS-REMOVED           PIC 9(09) VALUE ZERO.
006810     05  FILLER                       PIC X(01) DISPLAY.
006900*
007000 01  WS-REMOVED-EDIT                  PIC ZZZ,ZZZ,ZZ9.
007100*
007150*    STANDALONE DIAGNOSTIC COUNTER - EVERY READ ISSUED AGAINST
007160*    TKRMSTR DURING THE COUNT PASS, INCLUDING THE EOF READ.
007170 77  WS-READ-ATTEMPTS                 PIC 9(09) COMP VALUE ZERO.
007180*
007200 PROCEDURE DIVISION.
007300*
007400 000-PURGE-TICKER-RECORDS.
007500*
007600     DISPLAY '**************************************************'.
007700     DISPLAY 'TKRPURG STARTED'.
007800*
007900     PERFORM 100-COUNT-MASTER-RECORDS.
008000     PERFORM 200-PURGE-MASTER-FILE.
008100*
008200     MOVE WS-RECORDS-REMOVED TO WS-REMOVED-EDIT.
008300     DISPLAY 'TKRMSTR RECORDS REMOVED...: ' WS-REMOVED-EDIT.
008350     DISPLAY 'TKRMSTR READ ATTEMPTS.....: ' WS-READ-ATTEMPTS.
008400     DISPLAY 'TKRPURG ENDED NORMALLY'.
008500     DISPLAY '**************************************************'.
008600*
008700     STOP RUN.
008800*
008900 100-COUNT-MASTER-RECORDS.
009000*
009100     OPEN INPUT TKR-MASTER-FILE.
009200     PERFORM 110-READ-MASTER-RECORD THRU 110-READ-MASTER-RECORD-EXIT
009300         UNTIL MASTER-EOF.
009400     CLOSE TKR-MASTER-FILE.
009500*
009600 110-READ-MASTER-RECORD.
009700*
009750     ADD 1 TO WS-READ-ATTEMPTS.
009800     READ TKR-MASTER-FILE
009850         AT END
009860             SET MASTER-EOF TO TRUE
009870             GO TO 110-READ-MASTER-RECORD-EXIT
009880     END-READ.
010000     ADD 1 TO WS-RECORDS-REMOVED.
010050 110-READ-MASTER-RECORD-EXIT.
010060     EXIT.
010300*
010400 200-PURGE-MASTER-FILE.
010500*
010600*    OPEN OUTPUT ON A SEQUENTIAL FILE TRUNCATES IT TO EMPTY -
010700*    THAT IS THE "DELETE-ALL" FOR THIS SHOP'S FLAT FILES.
010800     OPEN OUTPUT TKR-MASTER-FILE.
010900     CLOSE TKR-MASTER-FILE.
011000*
